000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR LOAN APPLICATION  *
000400*           INPUT FILE                     *
000500*     ONE RECORD PER APPLICATION,          *
000600*     READ IN APPLICATION-DATE SEQUENCE    *
000700*******************************************
000800*  FIELD TOTAL 78 BYTES + FILLER PAD = 100 BYTES.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING IF UNDERWRITING
001100* CHANGES THE INTAKE FORM.
001200*
001300* 24/11/25 CRM - CREATED.
001400* 01/12/25 CRM - DEPENDENTS WIDENED COMMENT - MAX IS 10 NOT 9.
001500* 08/12/25 CRM - ADDED CRA-APPL-DATE-GRP REDEFINES FOR CONTROL
001600*                TOTAL REPORTING BY YEAR - NOT USED YET, LEFT IN
001700*                FOR AA030 WHEN WE GET TO IT.
001800*
001900 01  CR-APPLICATION-RECORD.
002000*    YYYY-MM-DD, CARRIED THRU ONLY
002100     03  CRA-APPL-DATE          PIC X(10).
002200     03  CRA-APPL-DATE-GRP REDEFINES CRA-APPL-DATE.
002300         05  CRA-APPL-YR        PIC X(4).
002400         05  FILLER             PIC X.
002500         05  CRA-APPL-MTH       PIC XX.
002600         05  FILLER             PIC X.
002700         05  CRA-APPL-DAY       PIC XX.
002800*    ANNUAL INCOME USD, MUST BE > 0
002900     03  CRA-INCOME             PIC 9(7)V99.
003000*    REQUESTED LOAN USD, MUST BE > 0
003100     03  CRA-LOAN-AMT           PIC 9(7)V99.
003200*    12 THRU 480 INCLUSIVE
003300     03  CRA-LOAN-TERM-MTHS     PIC 9(3).
003400*    MONTHS OF CREDIT HISTORY, >= 0
003500     03  CRA-CR-HIST-MTHS       PIC 9(3).
003600*    EMPLOYED/SELF_EMPLOYED/UNEMPLOYED
003700     03  CRA-EMPLOY-STATUS      PIC X(13).
003800         88  CRA-VALID-EMPLOY-STATUS
003900                                 VALUE "EMPLOYED     " "SELF_EMPLOYED"
004000                                       "UNEMPLOYED   ".
004100         88  CRA-IS-EMPLOYED     VALUE "EMPLOYED     ".
004200         88  CRA-IS-SELF-EMPLOYED VALUE "SELF_EMPLOYED".
004300         88  CRA-IS-UNEMPLOYED    VALUE "UNEMPLOYED   ".
004400*    URBAN/SUBURBAN/RURAL
004500     03  CRA-PROPERTY-AREA      PIC X(8).
004600         88  CRA-VALID-PROPERTY-AREA
004700                                 VALUE "URBAN   " "SUBURBAN" "RURAL   ".
004800         88  CRA-IS-URBAN         VALUE "URBAN   ".
004900         88  CRA-IS-SUBURBAN      VALUE "SUBURBAN".
005000         88  CRA-IS-RURAL         VALUE "RURAL   ".
005100*    0 THRU 10 INCLUSIVE
005200     03  CRA-DEPENDENTS         PIC 9(2).
005300*    GRADUATE/NOT_GRADUATE
005400     03  CRA-EDUCATION          PIC X(12).
005500         88  CRA-VALID-EDUCATION
005600                                 VALUE "GRADUATE    " "NOT_GRADUATE".
005700         88  CRA-IS-GRADUATE      VALUE "GRADUATE    ".
005800*    EXISTING DEBT USD, >= 0
005900     03  CRA-EXIST-DEBT         PIC 9(7)V99.
006000     03  FILLER                 PIC X(22).
