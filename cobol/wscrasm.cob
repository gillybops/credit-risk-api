000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RISK ASSESSMENT   *
000400*           OUTPUT FILE                    *
000500*     ONE RECORD PER SCORED APPLICATION    *
000600*******************************************
000700*  FILE SIZE 488 BYTES.
000800*
000900* CONFIDENCE RUNS 0.75 THRU 0.85 - SEE DD050 FOR THE FORMULA.
001000*
001100* 24/11/25 CRM - CREATED.
001200* 03/12/25 CRM - CRS-PROCESSED-AT-GRP REDEFINES ADDED SO XX010 CAN
001300*                LIFT JUST THE HH:MM:SS OFF FOR THE AUDIT TRAIL
001400*                PRINT WITHOUT A SEPARATE UNSTRING.
001500* 09/12/25 CRM - WIDENED CRS-RISK-CATEGORY FILLER CHECK - 6 BYTES
001600*                COVERS LOW/MEDIUM/HIGH WITH NO TRIM NEEDED.
001700*
001800 01  CR-ASSESSMENT-RECORD.
001900*    "APP-" + 14 DIGIT RUN STAMP
002000     03  CRS-APPL-ID            PIC X(18).
002100*    FINAL CLAMPED SCORE 0-100
002200     03  CRS-RISK-SCORE         PIC 9(3).
002300*    LOW, MEDIUM OR HIGH
002400     03  CRS-RISK-CATEGORY      PIC X(6).
002500*    APPROVE, REVIEW OR DECLINE
002600     03  CRS-APPROVAL-REC       PIC X(7).
002700*    0.75 THRU 0.85
002800     03  CRS-CONFIDENCE         PIC 9V99.
002900*    DEBT-TO-INCOME PCT, ROUNDED
003000     03  CRS-DTI-RATIO          PIC 9(3)V99.
003100*    LOAN-TO-INCOME, ROUNDED
003200     03  CRS-LTI-RATIO          PIC 9(3)V99.
003300     03  CRS-POSITIVE-FACTOR    PIC X(40) OCCURS 5.
003400     03  CRS-NEGATIVE-FACTOR    PIC X(40) OCCURS 5.
003500*    YYYY-MM-DDTHH:MM:SS
003600     03  CRS-PROCESSED-AT       PIC X(19).
003700     03  CRS-PROCESSED-AT-GRP REDEFINES CRS-PROCESSED-AT.
003800         05  CRS-PROC-DATE      PIC X(10).
003900         05  CRS-PROC-T-SEP     PIC X.
004000         05  CRS-PROC-HH        PIC XX.
004100         05  CRS-PROC-COLON1    PIC X.
004200         05  CRS-PROC-MM        PIC XX.
004300         05  CRS-PROC-COLON2    PIC X.
004400         05  CRS-PROC-SS        PIC XX.
004500     03  FILLER                 PIC X(20).
