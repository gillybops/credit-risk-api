000100*******************************************
000200*                                          *
000300*  WORKING STORAGE - RUN DATE/TIME,        *
000400*  RATIO & SCORING WORK AREAS FOR CR       *
000500*******************************************
000600*
000700* 24/11/25 CRM - CREATED.
000800* 27/11/25 CRM - WS-RUN-SEQ MADE COMP - WAS DISPLAY AND THE COMPILER
000900*                WARNING ABOUT THE COMPARE IN DD060 WAS RIGHT.
001000* 04/12/25 CRM - RATIO WORK FIELDS MOVED TO COMP-3, 4 DECIMAL PLACES,
001100*                PER UNDERWRITING'S REQUEST FOR THE EXTRA PRECISION
001200*                AHEAD OF THE THRESHOLD TESTS IN DD020.
001300* 12/12/25 CRM - RUN STAMP REWORKED - THE ID ONLY HAS ROOM FOR THE
001400*                14 DIGIT STAMP, NOT STAMP + SEQUENCE, SO THE LOW
001500*                ORDER MINUTE/SECOND DIGITS ARE NOW REPLACED BY
001600*                WS-RUN-SEQ RATHER THAN ADDED ON THE END.
001650* 05/02/26 CRM - WS-RUN-SEQ WIDENED 9(4) TO 9(6) - QA RUN OF
001660*                9,650 APPLICATIONS WRAPPED THE OLD 4 DIGIT
001670*                COUNTER PAST 9999 AND STARTED REISSUING
001680*                APPLICATION-ID VALUES.  DD060 NOW ALSO TRAPS
001690*                THE COUNTER OVERFLOWING ITS NEW PICTURE.
001700*
001800 01  WS-SWITCHES.
001900     03  WS-EOF-SWITCH          PIC X         VALUE "N".
002000         88  WS-END-OF-FILE                   VALUE "Y".
002100     03  WS-REJECT-SWITCH       PIC X         VALUE "N".
002200         88  WS-APPLICATION-REJECTED          VALUE "Y".
002300     03  FILLER                 PIC X(8)      VALUE SPACES.
002400*
002500 01  WS-RUN-STAMP.
002600     03  WS-RUN-DATE-8          PIC 9(8)      VALUE ZERO.
002700     03  WS-RUN-DATE-8-GRP REDEFINES WS-RUN-DATE-8.
002800         05  WS-RUN-CC          PIC 99.
002900         05  WS-RUN-YY          PIC 99.
003000         05  WS-RUN-MO          PIC 99.
003100         05  WS-RUN-DY          PIC 99.
003200     03  WS-RUN-TIME-8          PIC 9(8)      VALUE ZERO.
003300     03  WS-RUN-TIME-8-GRP REDEFINES WS-RUN-TIME-8.
003400         05  WS-RUN-HR24        PIC 99.
003500         05  WS-RUN-MN          PIC 99.
003600         05  WS-RUN-SC          PIC 99.
003700         05  WS-RUN-CS          PIC 99.
003800     03  WS-RUN-DATE-ED         PIC X(10)     VALUE SPACES.
003900     03  WS-RUN-TIME-ED         PIC X(8)      VALUE SPACES.
004000     03  WS-RUN-SEQ             PIC 9(6)      COMP VALUE ZERO.
004100     03  WS-RUN-SEQ-ED          PIC 9(6)      VALUE ZERO.
004200     03  FILLER                 PIC X(4)      VALUE SPACES.
004300*
004400 01  WS-RATIO-WORK.
004500     03  WS-DTI-PCT             PIC S9(5)V9(4) COMP-3 VALUE ZERO.
004600     03  WS-LTI-RATIO           PIC S9(5)V9(4) COMP-3 VALUE ZERO.
004700     03  WS-MONTHLY-PMT         PIC S9(7)V9(4) COMP-3 VALUE ZERO.
004800     03  WS-PTI-PCT             PIC S9(5)V9(4) COMP-3 VALUE ZERO.
004900     03  FILLER                 PIC X(4)       VALUE SPACES.
005000*
005100 01  WS-SCORE-WORK.
005200     03  WS-SCORE               PIC S9(5)     COMP   VALUE ZERO.
005300     03  WS-DIFF-FROM-MID       PIC S9(5)     COMP   VALUE ZERO.
005400     03  FILLER                 PIC X(4)      VALUE SPACES.
005500*
005600 01  WS-FACTOR-WORK.
005700     03  WS-POS-SUB             PIC 9         COMP   VALUE ZERO.
005800     03  WS-NEG-SUB             PIC 9         COMP   VALUE ZERO.
005900     03  FILLER                 PIC X(4)      VALUE SPACES.
