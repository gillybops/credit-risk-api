000100*******************************************
000200*                                          *
000300*  CONTROL TOTALS FOR CREDIT RISK BATCH    *
000400*     WORKING STORAGE ONLY - NOT A FILE    *
000500*******************************************
000600*
000700* 24/11/25 CRM - CREATED.
000800* 10/12/25 CRM - ADDED CRT-SCORE-SUM AS COMP-3 - WAS OVERFLOWING
000900*                THE OLD ZONED FIELD ON THE 4-DIGIT-AVERAGE TEST RUN.
001000*
001100 01  CR-TOTALS.
001200     03  CRT-READ-COUNT         PIC 9(7)      COMP.
001300     03  CRT-REJECT-COUNT       PIC 9(7)      COMP.
001400     03  CRT-SCORED-COUNT       PIC 9(7)      COMP.
001500     03  CRT-LOW-COUNT          PIC 9(7)      COMP.
001600     03  CRT-MEDIUM-COUNT       PIC 9(7)      COMP.
001700     03  CRT-HIGH-COUNT         PIC 9(7)      COMP.
001800     03  CRT-APPROVE-COUNT      PIC 9(7)      COMP.
001900     03  CRT-REVIEW-COUNT       PIC 9(7)      COMP.
002000     03  CRT-DECLINE-COUNT      PIC 9(7)      COMP.
002100     03  CRT-SCORE-SUM          PIC S9(9)     COMP-3.
002200     03  CRT-AVG-SCORE          PIC 9(3)V99.
002300     03  FILLER                 PIC X(5)      VALUE SPACES.
