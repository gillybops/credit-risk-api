000100*****************************************************
000200*                                                    *
000300*   REJECT REASON LITERALS FOR CREDIT RISK BATCH     *
000400*      ONE CR0NN CODE PER INPUT VALIDATION RULE      *
000500*                                                     *
000600*****************************************************
000700* FILE SIZE NOT APPLICABLE - WORKING STORAGE ONLY.
000800*
000900* THESE TEXTS MAY NEED CHANGING IF UNDERWRITING WORDS THEM DIFFERENTLY
001000*
001100* 24/11/25 CRM - CREATED.
001200* 02/12/25 CRM - REWORDED CR003, CR009 AFTER REVIEW MEETING - VBC OK'D.
001300*
001400 01  CR-REJECT-MESSAGES.
001500     03  CR001           PIC X(40) VALUE
001600         "APPLICANT INCOME NOT GREATER THAN ZERO".
001700     03  CR002           PIC X(40) VALUE
001800         "LOAN AMOUNT NOT GREATER THAN ZERO".
001900     03  CR003           PIC X(40) VALUE
002000         "LOAN TERM MONTHS OUTSIDE 12 THRU 480".
002100     03  CR004           PIC X(40) VALUE
002200         "CREDIT HISTORY MONTHS IS NEGATIVE".
002300     03  CR005           PIC X(40) VALUE
002400         "DEPENDENTS OUTSIDE RANGE 0 THRU 10".
002500     03  CR006           PIC X(40) VALUE
002600         "EXISTING DEBT AMOUNT IS NEGATIVE".
002700     03  CR007           PIC X(40) VALUE
002800         "EMPLOYMENT STATUS NOT A VALID CODE".
002900     03  CR008           PIC X(40) VALUE
003000         "PROPERTY AREA NOT A VALID CODE".
003100     03  CR009           PIC X(40) VALUE
003200         "EDUCATION NOT A VALID CODE".
003300     03  FILLER          PIC X(4)  VALUE SPACES.
003400*
003500 01  CR-MESSAGE-TABLE REDEFINES CR-REJECT-MESSAGES.
003600     03  CR-MESSAGE-TEXT PIC X(40) OCCURS 9.
003700     03  FILLER          PIC X(4).
