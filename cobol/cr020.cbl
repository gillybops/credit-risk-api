000100****************************************************************
000200*                                                               *
000300*                 CREDIT RISK SCORING - MAIN BATCH RUN          *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.              CR020.
001100 AUTHOR.                  C R MENDOZA.
001200 INSTALLATION.            APPLEWOOD COMPUTERS - CREDIT RISK GRP.
001300 DATE-WRITTEN.            11/24/87.
001400 DATE-COMPILED.
001500 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
001600*
001700*    REMARKS.          READS THE LOAN-APPLICATION INTAKE FILE IN
001800*                       APPLICATION-DATE ORDER, VALIDATES EACH
001900*                       RECORD, SCORES THE VALID ONES AGAINST THE
002000*                       RISK COMMITTEE SCORECARD, AND WRITES AN
002100*                       ASSESSMENT RECORD, A REJECT RECORD, OR
002200*                       NOTHING BUT A CONTROL TOTAL AS THE
002300*                       RECORD REQUIRES.  A SINGLE CONTROL-TOTAL
002400*                       REPORT IS PRODUCED AT END OF RUN.
002500*
002600*    VERSION.          SEE PROG-NAME IN WS.
002700*
002800*    CALLED MODULES.   NONE.
002900*
003000*    FILES USED :
003100*                       CRAPP.   LOAN APPLICATION INPUT (LS).
003200*                       CRASM.   RISK ASSESSMENT OUTPUT (LS).
003300*                       CRREJ.   REJECTED APPLICATION OUTPUT.
003400*                       CRRPT.   CONTROL TOTAL REPORT (PRINT).
003500*
003600*    ERROR MESSAGES USED.
003700*                       CR001 THRU CR009 - SEE WSCRMSG COPYBOOK.
003800*
003900* CHANGES:
004000* 11/24/87 CRM -        CREATED.  FIRST CUT, BASE SCORING ONLY.
004100* 03/15/88 CRM -    .01 ADDED PROPERTY-AREA AND DEPENDENTS
004200*                       ADJUSTMENTS PER UNDERWRITING MEMO 88-14.
004300* 09/02/89 WFC -    .02 FIXED LTI BOUNDARY TEST - WAS USING >=
004400*                       WHERE THE MEMO SAID STRICTLY >, SO 3.00
004500*                       EXACTLY WAS SCORING THE WRONG BRACKET.
004600* 06/19/91 CRM -    .03 CONFIDENCE FORMULA ADDED AT REQUEST OF
004700*                       THE RISK COMMITTEE, TICKET RC-114.
004800* 02/10/93 WFC -    .04 KEY-FACTOR LISTS ADDED TO THE OUTPUT
004900*                       RECORD FOR THE LOAN OFFICER'S PRINT-OUT.
005000* 11/30/95 TJH -    .05 REJECT FILE ADDED - PREVIOUSLY A BAD
005100*                       RECORD JUST STOPPED THE RUN.
005200*                       TICKET OPS-0231.
005300* 04/08/98 CRM - 1.1.00 Y2K REMEDIATION - APPLICATION DATE AND
005400*                       ALL INTERNAL DATE WORK AREAS EXPANDED TO
005500*                       CARRY A 4-DIGIT YEAR, RUN STAMP LIKEWISE.
005600*                       TICKET Y2K-0042.
005700* 01/22/99 CRM -    .01 POST Y2K TEST CYCLE - CORRECTED THE
005800*                       CENTURY DERIVATION FOR THE RUN STAMP, WAS
005900*                       OFF BY ONE ON THE 31/12/99 ROLLOVER TEST.
006000* 07/14/02 WFC -    .02 AVERAGE-SCORE LINE NOW PRINTS 0.00, NOT
006100*                       SPACES, WHEN THE SCORED COUNT IS ZERO.
006200*                       TICKET OPS-0508.
006300* 03/02/11 CRM -    .03 MIGRATED TO OPEN COBOL - NO LOGIC CHANGE.
006400* 08/25/15 WFC -    .04 APPLICATION-ID SEQUENCE NOW RESETS TO 1
006500*                       AT THE TOP OF EVERY RUN INSTEAD OF
006600*                       CARRYING A LINKAGE VALUE - THE CARRIED
006700*                       VALUE WAS GARBAGE ON A COLD START.
006800* 16/04/24 CRM       COPYRIGHT NOTICE UPDATE, SUPERSEDING PRIOR.
006900* 24/11/25 CRM - 2.0.00 REBUILT THE SCORING RULE TABLE FROM THE
007000*                       2025 RISK COMMITTEE SCORECARD.  OLD POINT
007100*                       VALUES RETIRED.
007200* 09/12/25 CRM -    .01 CLAMP ADDED - A VERY HIGH INCOME COMBINED
007300*                       WITH A VERY LONG CREDIT HISTORY WAS
007400*                       PRODUCING A SCORE OVER 100 BEFORE THIS.
007500* 13/12/25 CRM -    .02 CONFIDENCE AND KEY-FACTOR WORDING NOW
007600*                       MATCHES THE SCORECARD APPENDIX EXACTLY.
007650* 02/05/26 CRM - 2.0.03 QA FOUND DD060 WAS MOVING THE 4 DECIMAL
007660*                       RATIO WORK FIELDS STRAIGHT INTO THE 2
007670*                       DECIMAL OUTPUT FIELDS - A MOVE TRUNCATES,
007680*                       IT DOESN'T ROUND, SO DTI/LTI ON THE
007690*                       ASSESSMENT RECORD WERE WRONG IN THE THIRD
007695*                       AND FOURTH DECIMAL.  CHANGED TO COMPUTE
007696*                       ROUNDED.  ALSO WIDENED WS-RUN-SEQ - SEE
007697*                       WSCRWRK - AND TRAPPED THE OVERFLOW HERE.
007700*
007800****************************************************************
007900* COPYRIGHT NOTICE.
008000*
008100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS CREDIT RISK
008200* SYSTEM AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1987-2025
008300* AND LATER.  FOR INTERNAL USE ONLY - NOT FOR REDISTRIBUTION.
008400****************************************************************
008500*
008600 ENVIRONMENT              DIVISION.
008700*================================
008800*
008900 copy "envdiv.cob".
009000*
009100 INPUT-OUTPUT             SECTION.
009200 FILE-CONTROL.
009300     SELECT CR-APPL-FILE   ASSIGN TO "CRAPP"
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS WS-APPL-STATUS.
009600     SELECT CR-ASSESS-FILE ASSIGN TO "CRASM"
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS IS WS-ASSESS-STATUS.
009900     SELECT CR-REJECT-FILE ASSIGN TO "CRREJ"
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS IS WS-REJECT-STATUS.
010200     SELECT CR-REPORT-FILE ASSIGN TO "CRRPT"
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS IS WS-REPORT-STATUS.
010500*
010600 DATA                     DIVISION.
010700*================================
010800*
010900 FILE                     SECTION.
011000*
011100 FD  CR-APPL-FILE.
011200 copy "wscrapp.cob".
011300*
011400 FD  CR-ASSESS-FILE.
011500 copy "wscrasm.cob".
011600*
011700 FD  CR-REJECT-FILE.
011800 copy "wscrrej.cob".
011900*
012000 FD  CR-REPORT-FILE.
012100 01  CR-REPORT-LINE       PIC X(132).
012200*
012300 WORKING-STORAGE          SECTION.
012400*-------------------------------
012500 77  PROG-NAME            PIC X(15)  VALUE "CR020 (2.0.03)".
012600*
012700 copy "wscrtot.cob".
012800 copy "wscrwrk.cob".
012900 copy "wscrmsg.cob".
013000*
013100 01  WS-FILE-STATUS.
013200     03  WS-APPL-STATUS    PIC XX     VALUE ZEROS.
013300     03  WS-ASSESS-STATUS  PIC XX     VALUE ZEROS.
013400     03  WS-REJECT-STATUS  PIC XX     VALUE ZEROS.
013500     03  WS-REPORT-STATUS  PIC XX     VALUE ZEROS.
013600     03  FILLER            PIC X(4)   VALUE SPACES.
013700*
013800 01  WS-REJECT-REASON      PIC X(40)  VALUE SPACES.
013900*
014000* REPORT LINES - BUILT BY MOVE, NO REPORT WRITER USED.
014100*
014200 01  WS-RPT-HEADER-1.
014300     03  FILLER                 PIC X(1) VALUE SPACES.
014400     03  FILLER                 PIC X(48) VALUE
014500         "APPLEWOOD COMPUTERS - CREDIT RISK SCORING BATCH".
014600     03  FILLER                 PIC X(12) VALUE SPACES.
014700     03  FILLER                 PIC X(9) VALUE "RUN DATE ".
014800     03  WS-RPT-H1-DATE         PIC X(10).
014900     03  FILLER                 PIC X(4) VALUE SPACES.
015000     03  FILLER                 PIC X(9) VALUE "RUN TIME ".
015100     03  WS-RPT-H1-TIME         PIC X(8).
015200     03  FILLER                 PIC X(31) VALUE SPACES.
015300*
015400 01  WS-RPT-HEADER-2.
015500     03  FILLER                 PIC X(1) VALUE SPACES.
015600     03  FILLER                 PIC X(37) VALUE
015700         "APPLICATION SCORING - CONTROL TOTALS".
015800     03  FILLER                 PIC X(94) VALUE SPACES.
015900*
016000 01  WS-RPT-DETAIL-LINE.
016100     03  FILLER                 PIC X(10) VALUE SPACES.
016200     03  WS-RPT-LABEL           PIC X(40) VALUE SPACES.
016300     03  FILLER                 PIC X(4) VALUE SPACES.
016400     03  WS-RPT-COUNT           PIC ZZ,ZZZ,ZZ9.
016500     03  FILLER                 PIC X(68) VALUE SPACES.
016600*
016700 01  WS-RPT-AVG-LINE.
016800     03  FILLER                 PIC X(10) VALUE SPACES.
016900     03  FILLER                 PIC X(40) VALUE
017000         "AVERAGE RISK SCORE (SCORED RECORDS)".
017100     03  FILLER                 PIC X(4) VALUE SPACES.
017200     03  WS-RPT-AVG-VAL         PIC ZZ9.99.
017300     03  FILLER                 PIC X(72) VALUE SPACES.
017400*
017500 PROCEDURE                DIVISION.
017600*================================
017700*
017800 AA000-MAIN                   SECTION.
017900*----------------------------------
018000     PERFORM AA010-OPEN-FILES   THRU AA010-EXIT.
018100     PERFORM AA020-INIT-TOTALS  THRU AA020-EXIT.
018200     PERFORM BB000-PROCESS-ONE-RECORD THRU BB000-EXIT
018300         UNTIL WS-END-OF-FILE.
018400     PERFORM XX010-WRITE-SUMMARY-REPORT THRU XX010-EXIT.
018500     PERFORM XX090-CLOSE-FILES  THRU XX090-EXIT.
018600     STOP RUN.
018700 AA000-EXIT.
018800     EXIT SECTION.
018900*
019000 AA010-OPEN-FILES              SECTION.
019100*----------------------------------
019200     OPEN INPUT  CR-APPL-FILE.
019300     OPEN OUTPUT CR-ASSESS-FILE.
019400     OPEN OUTPUT CR-REJECT-FILE.
019500     OPEN OUTPUT CR-REPORT-FILE.
019600     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
019700     ACCEPT WS-RUN-TIME-8 FROM TIME.
019800     STRING WS-RUN-CC DELIMITED BY SIZE
019900            WS-RUN-YY DELIMITED BY SIZE
020000            "-"       DELIMITED BY SIZE
020100            WS-RUN-MO DELIMITED BY SIZE
020200            "-"       DELIMITED BY SIZE
020300            WS-RUN-DY DELIMITED BY SIZE
020400       INTO WS-RUN-DATE-ED.
020500     STRING WS-RUN-HR24 DELIMITED BY SIZE
020600            ":"         DELIMITED BY SIZE
020700            WS-RUN-MN   DELIMITED BY SIZE
020800            ":"         DELIMITED BY SIZE
020900            WS-RUN-SC   DELIMITED BY SIZE
021000       INTO WS-RUN-TIME-ED.
021100 AA010-EXIT.
021200     EXIT SECTION.
021300*
021400 AA020-INIT-TOTALS             SECTION.
021500*----------------------------------
021600     MOVE ZERO TO CRT-READ-COUNT    CRT-REJECT-COUNT
021700                  CRT-SCORED-COUNT  CRT-LOW-COUNT
021800                  CRT-MEDIUM-COUNT  CRT-HIGH-COUNT
021900                  CRT-APPROVE-COUNT CRT-REVIEW-COUNT
022000                  CRT-DECLINE-COUNT CRT-SCORE-SUM
022100                  CRT-AVG-SCORE.
022200     MOVE ZERO TO WS-RUN-SEQ.
022300 AA020-EXIT.
022400     EXIT SECTION.
022500*
022600 BB000-PROCESS-ONE-RECORD      SECTION.
022700*----------------------------------
022800     PERFORM BB010-READ-APPLICATION THRU BB010-EXIT.
022900     IF WS-END-OF-FILE
023000         GO TO BB000-EXIT
023100     END-IF.
023200     ADD 1 TO CRT-READ-COUNT.
023300     PERFORM CC010-VALIDATE-APPLICATION THRU CC010-EXIT.
023400     IF WS-APPLICATION-REJECTED
023500         PERFORM BB030-WRITE-REJECT-RECORD THRU BB030-EXIT
023600         ADD 1 TO CRT-REJECT-COUNT
023700     ELSE
023800         PERFORM BB020-SCORE-APPLICATION THRU BB020-EXIT
023900         PERFORM BB040-WRITE-ASSESSMENT-RECORD THRU BB040-EXIT
024000         ADD 1 TO CRT-SCORED-COUNT
024100         PERFORM DD070-ACCUMULATE-TOTALS THRU DD070-EXIT
024200     END-IF.
024300 BB000-EXIT.
024400     EXIT SECTION.
024500*
024600 BB010-READ-APPLICATION        SECTION.
024700*----------------------------------
024800     READ CR-APPL-FILE
024900         AT END
025000             SET WS-END-OF-FILE TO TRUE
025100     END-READ.
025200 BB010-EXIT.
025300     EXIT SECTION.
025400*
025500 BB020-SCORE-APPLICATION       SECTION.
025600*----------------------------------
025700     PERFORM DD010-COMPUTE-RATIOS       THRU DD010-EXIT.
025800     PERFORM DD020-COMPUTE-SCORE        THRU DD020-EXIT.
025900     PERFORM DD030-CLASSIFY-RISK        THRU DD030-EXIT.
026000     PERFORM DD040-BUILD-POSITIVE-LIST  THRU DD040-EXIT.
026100     PERFORM DD045-BUILD-NEGATIVE-LIST  THRU DD045-EXIT.
026200     PERFORM DD050-COMPUTE-CONFIDENCE   THRU DD050-EXIT.
026300     PERFORM DD060-BUILD-APPLICATION-ID THRU DD060-EXIT.
026400 BB020-EXIT.
026500     EXIT SECTION.
026600*
026700 BB030-WRITE-REJECT-RECORD     SECTION.
026800*----------------------------------
026900     MOVE CRA-APPL-DATE        TO CRJ-APPL-DATE.
027000     MOVE CRA-INCOME           TO CRJ-INCOME.
027100     MOVE CRA-LOAN-AMT         TO CRJ-LOAN-AMT.
027200     MOVE CRA-LOAN-TERM-MTHS   TO CRJ-LOAN-TERM-MTHS.
027300     MOVE CRA-CR-HIST-MTHS     TO CRJ-CR-HIST-MTHS.
027400     MOVE CRA-EMPLOY-STATUS    TO CRJ-EMPLOY-STATUS.
027500     MOVE CRA-PROPERTY-AREA    TO CRJ-PROPERTY-AREA.
027600     MOVE CRA-DEPENDENTS       TO CRJ-DEPENDENTS.
027700     MOVE CRA-EDUCATION        TO CRJ-EDUCATION.
027800     MOVE CRA-EXIST-DEBT       TO CRJ-EXIST-DEBT.
027900     MOVE WS-REJECT-REASON     TO CRJ-REJECT-REASON.
028000     WRITE CR-REJECT-RECORD.
028100 BB030-EXIT.
028200     EXIT SECTION.
028300*
028400 BB040-WRITE-ASSESSMENT-RECORD SECTION.
028500*----------------------------------
028600     WRITE CR-ASSESSMENT-RECORD.
028700 BB040-EXIT.
028800     EXIT SECTION.
028900*
029000* INPUT VALIDATION - REPORT FIRST FAILURE ONLY, IN THIS ORDER.
029100*
029200 CC010-VALIDATE-APPLICATION    SECTION.
029300*----------------------------------
029400     MOVE "N" TO WS-REJECT-SWITCH.
029500     IF CRA-INCOME NOT > ZERO
029600         MOVE CR001 TO WS-REJECT-REASON
029700         MOVE "Y"   TO WS-REJECT-SWITCH
029800         GO TO CC010-EXIT
029900     END-IF.
030000     IF CRA-LOAN-AMT NOT > ZERO
030100         MOVE CR002 TO WS-REJECT-REASON
030200         MOVE "Y"   TO WS-REJECT-SWITCH
030300         GO TO CC010-EXIT
030400     END-IF.
030500     IF CRA-LOAN-TERM-MTHS < 12 OR CRA-LOAN-TERM-MTHS > 480
030600         MOVE CR003 TO WS-REJECT-REASON
030700         MOVE "Y"   TO WS-REJECT-SWITCH
030800         GO TO CC010-EXIT
030900     END-IF.
031000*    CR-HIST-MTHS IS UNSIGNED PIC 9 SO IT CAN NEVER TEST
031100*    NEGATIVE - CHECK KEPT FOR PARITY WITH THE SCORECARD RULE.
031200     IF CRA-CR-HIST-MTHS < ZERO
031300         MOVE CR004 TO WS-REJECT-REASON
031400         MOVE "Y"   TO WS-REJECT-SWITCH
031500         GO TO CC010-EXIT
031600     END-IF.
031700     IF CRA-DEPENDENTS > 10
031800         MOVE CR005 TO WS-REJECT-REASON
031900         MOVE "Y"   TO WS-REJECT-SWITCH
032000         GO TO CC010-EXIT
032100     END-IF.
032200     IF CRA-EXIST-DEBT < ZERO
032300         MOVE CR006 TO WS-REJECT-REASON
032400         MOVE "Y"   TO WS-REJECT-SWITCH
032500         GO TO CC010-EXIT
032600     END-IF.
032700     IF NOT CRA-VALID-EMPLOY-STATUS
032800         MOVE CR007 TO WS-REJECT-REASON
032900         MOVE "Y"   TO WS-REJECT-SWITCH
033000         GO TO CC010-EXIT
033100     END-IF.
033200     IF NOT CRA-VALID-PROPERTY-AREA
033300         MOVE CR008 TO WS-REJECT-REASON
033400         MOVE "Y"   TO WS-REJECT-SWITCH
033500         GO TO CC010-EXIT
033600     END-IF.
033700     IF NOT CRA-VALID-EDUCATION
033800         MOVE CR009 TO WS-REJECT-REASON
033900         MOVE "Y"   TO WS-REJECT-SWITCH
034000         GO TO CC010-EXIT
034100     END-IF.
034200 CC010-EXIT.
034300     EXIT SECTION.
034400*
034500* RATIO COMPUTATION - CARRIED AT 4 DECIMALS FOR THE THRESHOLD
034600* TESTS BELOW, ROUNDED TO 2 DECIMALS ONLY ON THE OUTPUT RECORD.
034700*
034800 DD010-COMPUTE-RATIOS          SECTION.
034900*----------------------------------
035000     COMPUTE WS-DTI-PCT ROUNDED =
035100         (CRA-EXIST-DEBT / CRA-INCOME) * 100.
035200     COMPUTE WS-LTI-RATIO ROUNDED =
035300         CRA-LOAN-AMT / CRA-INCOME.
035400     COMPUTE WS-MONTHLY-PMT ROUNDED =
035500         CRA-LOAN-AMT / CRA-LOAN-TERM-MTHS.
035600     COMPUTE WS-PTI-PCT ROUNDED =
035700         (WS-MONTHLY-PMT * 12 / CRA-INCOME) * 100.
035800 DD010-EXIT.
035900     EXIT SECTION.
036000*
036100* SCORING RULES - ADDITIVE, BASE 50.  ELIF-CHAINS ARE ORDER
036200* SENSITIVE - EXACTLY ONE ADJUSTMENT FIRES PER NUMBERED BLOCK,
036300* THE FIRST CONDITION LISTED THAT MATCHES.
036400*
036500 DD020-COMPUTE-SCORE           SECTION.
036600*----------------------------------
036700     MOVE 50 TO WS-SCORE.
036800*
036900*    RULE 1 - INCOME.
037000     EVALUATE TRUE
037100         WHEN CRA-INCOME > 80000
037200             ADD 15 TO WS-SCORE
037300         WHEN CRA-INCOME > 50000
037400             ADD 10 TO WS-SCORE
037500         WHEN CRA-INCOME < 25000
037600             SUBTRACT 15 FROM WS-SCORE
037700     END-EVALUATE.
037800*
037900*    RULE 2 - DEBT-TO-INCOME.
038000     EVALUATE TRUE
038100         WHEN WS-DTI-PCT < 20
038200             ADD 15 TO WS-SCORE
038300         WHEN WS-DTI-PCT < 35
038400             ADD 5 TO WS-SCORE
038500         WHEN WS-DTI-PCT > 50
038600             SUBTRACT 15 FROM WS-SCORE
038700         WHEN WS-DTI-PCT > 40
038800             SUBTRACT 10 FROM WS-SCORE
038900     END-EVALUATE.
039000*
039100*    RULE 3 - LOAN-TO-INCOME.
039200     EVALUATE TRUE
039300         WHEN WS-LTI-RATIO < 2
039400             ADD 15 TO WS-SCORE
039500         WHEN WS-LTI-RATIO < 3
039600             ADD 8 TO WS-SCORE
039700         WHEN WS-LTI-RATIO > 5
039800             SUBTRACT 15 FROM WS-SCORE
039900         WHEN WS-LTI-RATIO > 4
040000             SUBTRACT 10 FROM WS-SCORE
040100     END-EVALUATE.
040200*
040300*    RULE 4 - CREDIT HISTORY MONTHS.
040400     EVALUATE TRUE
040500         WHEN CRA-CR-HIST-MTHS > 60
040600             ADD 10 TO WS-SCORE
040700         WHEN CRA-CR-HIST-MTHS > 36
040800             ADD 5 TO WS-SCORE
040900         WHEN CRA-CR-HIST-MTHS < 12
041000             SUBTRACT 10 FROM WS-SCORE
041100     END-EVALUATE.
041200*
041300*    RULE 5 - EMPLOYMENT STATUS.
041400     EVALUATE TRUE
041500         WHEN CRA-IS-EMPLOYED
041600             ADD 10 TO WS-SCORE
041700         WHEN CRA-IS-UNEMPLOYED
041800             SUBTRACT 20 FROM WS-SCORE
041900     END-EVALUATE.
042000*
042100*    RULE 6 - EDUCATION.
042200     IF CRA-IS-GRADUATE
042300         ADD 5 TO WS-SCORE
042400     END-IF.
042500*
042600*    RULE 7 - PROPERTY AREA.
042700     EVALUATE TRUE
042800         WHEN CRA-IS-URBAN
042900             ADD 5 TO WS-SCORE
043000         WHEN CRA-IS-RURAL
043100             SUBTRACT 3 FROM WS-SCORE
043200     END-EVALUATE.
043300*
043400*    RULE 8 - DEPENDENTS.
043500     EVALUATE TRUE
043600         WHEN CRA-DEPENDENTS = 0
043700             ADD 5 TO WS-SCORE
043800         WHEN CRA-DEPENDENTS > 3
043900             SUBTRACT 5 FROM WS-SCORE
044000     END-EVALUATE.
044100*
044200*    RULE 9 - LOAN TERM.
044300     EVALUATE TRUE
044400         WHEN CRA-LOAN-TERM-MTHS <= 180
044500             ADD 5 TO WS-SCORE
044600         WHEN CRA-LOAN-TERM-MTHS > 360
044700             SUBTRACT 3 FROM WS-SCORE
044800     END-EVALUATE.
044900*
045000*    CLAMP TO 0 THRU 100.
045100     IF WS-SCORE < 0
045200         MOVE 0 TO WS-SCORE
045300     END-IF.
045400     IF WS-SCORE > 100
045500         MOVE 100 TO WS-SCORE
045600     END-IF.
045700     MOVE WS-SCORE TO CRS-RISK-SCORE.
045800 DD020-EXIT.
045900     EXIT SECTION.
046000*
046100 DD030-CLASSIFY-RISK           SECTION.
046200*----------------------------------
046300     EVALUATE TRUE
046400         WHEN WS-SCORE >= 70
046500             MOVE "LOW   "   TO CRS-RISK-CATEGORY
046600             MOVE "APPROVE" TO CRS-APPROVAL-REC
046700         WHEN WS-SCORE >= 50
046800             MOVE "MEDIUM" TO CRS-RISK-CATEGORY
046900             MOVE "REVIEW " TO CRS-APPROVAL-REC
047000         WHEN OTHER
047100             MOVE "HIGH  "  TO CRS-RISK-CATEGORY
047200             MOVE "DECLINE" TO CRS-APPROVAL-REC
047300     END-EVALUATE.
047400 DD030-EXIT.
047500     EXIT SECTION.
047600*
047700* KEY FACTORS - INDEPENDENT TESTS, ALL THAT MATCH ARE LISTED,
047800* TESTED AND LOADED IN THE ORDER THE SCORECARD LISTS THEM.
047900*
048000 DD040-BUILD-POSITIVE-LIST     SECTION.
048100*----------------------------------
048200     MOVE SPACES TO CRS-POSITIVE-FACTOR (1)
048300                     CRS-POSITIVE-FACTOR (2)
048400                     CRS-POSITIVE-FACTOR (3)
048500                     CRS-POSITIVE-FACTOR (4)
048600                     CRS-POSITIVE-FACTOR (5).
048700     MOVE ZERO TO WS-POS-SUB.
048800     IF CRA-INCOME > 60000
048900         ADD 1 TO WS-POS-SUB
049000         MOVE "STRONG INCOME LEVEL"
049100             TO CRS-POSITIVE-FACTOR (WS-POS-SUB)
049200     END-IF.
049300     IF WS-DTI-PCT < 30
049400         ADD 1 TO WS-POS-SUB
049500         MOVE "LOW DEBT-TO-INCOME RATIO"
049600             TO CRS-POSITIVE-FACTOR (WS-POS-SUB)
049700     END-IF.
049800     IF CRA-CR-HIST-MTHS > 48
049900         ADD 1 TO WS-POS-SUB
050000         MOVE "ESTABLISHED CREDIT HISTORY"
050100             TO CRS-POSITIVE-FACTOR (WS-POS-SUB)
050200     END-IF.
050300     IF CRA-IS-EMPLOYED
050400         ADD 1 TO WS-POS-SUB
050500         MOVE "STABLE EMPLOYMENT"
050600             TO CRS-POSITIVE-FACTOR (WS-POS-SUB)
050700     END-IF.
050800     IF WS-LTI-RATIO < 3
050900         ADD 1 TO WS-POS-SUB
051000         MOVE "REASONABLE LOAN AMOUNT"
051100             TO CRS-POSITIVE-FACTOR (WS-POS-SUB)
051200     END-IF.
051300     IF WS-POS-SUB = ZERO
051400         MOVE "NONE IDENTIFIED" TO CRS-POSITIVE-FACTOR (1)
051500     END-IF.
051600 DD040-EXIT.
051700     EXIT SECTION.
051800*
051900 DD045-BUILD-NEGATIVE-LIST     SECTION.
052000*----------------------------------
052100     MOVE SPACES TO CRS-NEGATIVE-FACTOR (1)
052200                     CRS-NEGATIVE-FACTOR (2)
052300                     CRS-NEGATIVE-FACTOR (3)
052400                     CRS-NEGATIVE-FACTOR (4)
052500                     CRS-NEGATIVE-FACTOR (5).
052600     MOVE ZERO TO WS-NEG-SUB.
052700     IF WS-DTI-PCT > 40
052800         ADD 1 TO WS-NEG-SUB
052900         MOVE "HIGH EXISTING DEBT BURDEN"
053000             TO CRS-NEGATIVE-FACTOR (WS-NEG-SUB)
053100     END-IF.
053200     IF WS-LTI-RATIO > 4
053300         ADD 1 TO WS-NEG-SUB
053400         MOVE "LARGE LOAN RELATIVE TO INCOME"
053500             TO CRS-NEGATIVE-FACTOR (WS-NEG-SUB)
053600     END-IF.
053700     IF CRA-CR-HIST-MTHS < 24
053800         ADD 1 TO WS-NEG-SUB
053900         MOVE "LIMITED CREDIT HISTORY"
054000             TO CRS-NEGATIVE-FACTOR (WS-NEG-SUB)
054100     END-IF.
054200     IF CRA-IS-UNEMPLOYED
054300         ADD 1 TO WS-NEG-SUB
054400         MOVE "NO STABLE INCOME SOURCE"
054500             TO CRS-NEGATIVE-FACTOR (WS-NEG-SUB)
054600     END-IF.
054700     IF WS-PTI-PCT > 40
054800         ADD 1 TO WS-NEG-SUB
054900         MOVE "HIGH MONTHLY PAYMENT BURDEN"
055000             TO CRS-NEGATIVE-FACTOR (WS-NEG-SUB)
055100     END-IF.
055200     IF WS-NEG-SUB = ZERO
055300         MOVE "NONE IDENTIFIED" TO CRS-NEGATIVE-FACTOR (1)
055400     END-IF.
055500 DD045-EXIT.
055600     EXIT SECTION.
055700*
055800 DD050-COMPUTE-CONFIDENCE      SECTION.
055900*----------------------------------
056000     COMPUTE WS-DIFF-FROM-MID = WS-SCORE - 50.
056100     IF WS-DIFF-FROM-MID < 0
056200         COMPUTE WS-DIFF-FROM-MID = 0 - WS-DIFF-FROM-MID
056300     END-IF.
056400     COMPUTE CRS-CONFIDENCE ROUNDED =
056500         0.75 + (WS-DIFF-FROM-MID / 100) * 0.2.
056600 DD050-EXIT.
056700     EXIT SECTION.
056800*
056900* APPLICATION ID - "APP-" + RUN DATE STAMP + A PER-RUN SEQUENCE
057000* NUMBER, SO EVERY RECORD IN THE RUN GETS A UNIQUE ID EVEN
057100* THOUGH THEY ALL SHARE ONE RUN DATE STAMP.
057200*
057300 DD060-BUILD-APPLICATION-ID    SECTION.
057400*----------------------------------
057500*    ID ONLY HAS ROOM FOR THE "APP-" LITERAL PLUS 14 DIGITS, SO
057600*    THE RUN STAMP CONTRIBUTES ONLY ITS 8 DIGIT DATE PORTION
057700*    (CENTURY/YEAR/MONTH/DAY) AND THE REMAINING 6 DIGITS ARE A
057750*    PER-RUN SEQUENCE - GOOD FOR 999,999 APPLICATIONS IN ONE
057760*    RUN, WHICH NO OVERNIGHT BATCH HAS EVER COME CLOSE TO.
057800*    SIZE ERROR TRAPPED BELOW AS A BACKSTOP - SEE THE 02/05/26
057810*    ENTRY IN THE COPYBOOK HEADER.
057900     ADD 1 TO WS-RUN-SEQ
057910         ON SIZE ERROR
057920             DISPLAY "CR020 - APPLICATION SEQUENCE OVERFLOW"
057930             DISPLAY "CR020 - RUN ABORTED, ID'S NO LONGER UNIQUE"
057940             STOP RUN
057950     END-ADD.
058000     MOVE WS-RUN-SEQ     TO WS-RUN-SEQ-ED.
058100     STRING "APP-"          DELIMITED BY SIZE
058200            WS-RUN-CC       DELIMITED BY SIZE
058300            WS-RUN-YY       DELIMITED BY SIZE
058400            WS-RUN-MO       DELIMITED BY SIZE
058500            WS-RUN-DY       DELIMITED BY SIZE
058700            WS-RUN-SEQ-ED   DELIMITED BY SIZE
058800       INTO CRS-APPL-ID.
058900     MOVE WS-RUN-DATE-ED TO CRS-PROC-DATE.
059000     MOVE "T"            TO CRS-PROC-T-SEP.
059100     MOVE WS-RUN-HR24    TO CRS-PROC-HH.
059200     MOVE ":"            TO CRS-PROC-COLON1.
059300     MOVE WS-RUN-MN      TO CRS-PROC-MM.
059400     MOVE ":"            TO CRS-PROC-COLON2.
059500     MOVE WS-RUN-SC      TO CRS-PROC-SS.
059550     COMPUTE CRS-DTI-RATIO ROUNDED = WS-DTI-PCT.
059560     COMPUTE CRS-LTI-RATIO ROUNDED = WS-LTI-RATIO.
059800 DD060-EXIT.
059900     EXIT SECTION.
060000*
060100 DD070-ACCUMULATE-TOTALS       SECTION.
060200*----------------------------------
060300     ADD WS-SCORE TO CRT-SCORE-SUM.
060400     EVALUATE CRS-RISK-CATEGORY
060500         WHEN "LOW   "
060600             ADD 1 TO CRT-LOW-COUNT
060700         WHEN "MEDIUM"
060800             ADD 1 TO CRT-MEDIUM-COUNT
060900         WHEN "HIGH  "
061000             ADD 1 TO CRT-HIGH-COUNT
061100     END-EVALUATE.
061200     EVALUATE CRS-APPROVAL-REC
061300         WHEN "APPROVE"
061400             ADD 1 TO CRT-APPROVE-COUNT
061500         WHEN "REVIEW "
061600             ADD 1 TO CRT-REVIEW-COUNT
061700         WHEN "DECLINE"
061800             ADD 1 TO CRT-DECLINE-COUNT
061900     END-EVALUATE.
062000 DD070-EXIT.
062100     EXIT SECTION.
062200*
062300 XX010-WRITE-SUMMARY-REPORT    SECTION.
062400*----------------------------------
062500     IF CRT-SCORED-COUNT > ZERO
062600         COMPUTE CRT-AVG-SCORE ROUNDED =
062700             CRT-SCORE-SUM / CRT-SCORED-COUNT
062800     ELSE
062900         MOVE ZERO TO CRT-AVG-SCORE
063000     END-IF.
063100     MOVE WS-RUN-DATE-ED TO WS-RPT-H1-DATE.
063200     MOVE WS-RUN-TIME-ED TO WS-RPT-H1-TIME.
063300     WRITE CR-REPORT-LINE FROM WS-RPT-HEADER-1.
063400     WRITE CR-REPORT-LINE FROM WS-RPT-HEADER-2.
063500     MOVE SPACES               TO WS-RPT-DETAIL-LINE.
063600     MOVE "RECORDS READ"       TO WS-RPT-LABEL.
063700     MOVE CRT-READ-COUNT       TO WS-RPT-COUNT.
063800     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
063900     MOVE "RECORDS REJECTED"   TO WS-RPT-LABEL.
064000     MOVE CRT-REJECT-COUNT     TO WS-RPT-COUNT.
064100     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
064200     MOVE "RECORDS SCORED"     TO WS-RPT-LABEL.
064300     MOVE CRT-SCORED-COUNT     TO WS-RPT-COUNT.
064400     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
064500     MOVE "LOW RISK COUNT"     TO WS-RPT-LABEL.
064600     MOVE CRT-LOW-COUNT        TO WS-RPT-COUNT.
064700     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
064800     MOVE "MEDIUM RISK COUNT"  TO WS-RPT-LABEL.
064900     MOVE CRT-MEDIUM-COUNT     TO WS-RPT-COUNT.
065000     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
065100     MOVE "HIGH RISK COUNT"    TO WS-RPT-LABEL.
065200     MOVE CRT-HIGH-COUNT       TO WS-RPT-COUNT.
065300     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
065400     MOVE "APPROVE COUNT"      TO WS-RPT-LABEL.
065500     MOVE CRT-APPROVE-COUNT    TO WS-RPT-COUNT.
065600     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
065700     MOVE "REVIEW COUNT"       TO WS-RPT-LABEL.
065800     MOVE CRT-REVIEW-COUNT     TO WS-RPT-COUNT.
065900     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
066000     MOVE "DECLINE COUNT"      TO WS-RPT-LABEL.
066100     MOVE CRT-DECLINE-COUNT    TO WS-RPT-COUNT.
066200     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
066300     MOVE CRT-AVG-SCORE TO WS-RPT-AVG-VAL.
066400     WRITE CR-REPORT-LINE FROM WS-RPT-AVG-LINE.
066500 XX010-EXIT.
066600     EXIT SECTION.
066700*
066800 XX090-CLOSE-FILES             SECTION.
066900*----------------------------------
067000     CLOSE CR-APPL-FILE  CR-ASSESS-FILE
067100           CR-REJECT-FILE CR-REPORT-FILE.
067200 XX090-EXIT.
067300     EXIT SECTION.
