000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR REJECTED          *
000400*     APPLICATION OUTPUT FILE              *
000500*     ECHO OF INPUT RECORD + REASON        *
000600*******************************************
000700*  FILE SIZE 234 BYTES (100 BYTE ECHO + 40 BYTE REASON + FILLER).
000800*
000900* 24/11/25 CRM - CREATED.
001000* 05/12/25 CRM - KEPT FIELD-FOR-FIELD WITH WSCRAPP SO A REJECT CAN BE
001100*                RE-KEYED AND RE-SUBMITTED WITHOUT A MAPPING SHEET.
001200*
001300 01  CR-REJECT-RECORD.
001400     03  CRJ-APPL-DATE          PIC X(10).
001500     03  CRJ-INCOME             PIC 9(7)V99.
001600     03  CRJ-LOAN-AMT           PIC 9(7)V99.
001700     03  CRJ-LOAN-TERM-MTHS     PIC 9(3).
001800     03  CRJ-CR-HIST-MTHS       PIC 9(3).
001900     03  CRJ-EMPLOY-STATUS      PIC X(13).
002000     03  CRJ-PROPERTY-AREA      PIC X(8).
002100     03  CRJ-DEPENDENTS         PIC 9(2).
002200     03  CRJ-EDUCATION          PIC X(12).
002300     03  CRJ-EXIST-DEBT         PIC 9(7)V99.
002400     03  FILLER                 PIC X(22).
002500     03  CRJ-REJECT-REASON      PIC X(40).
002600     03  FILLER                 PIC X(94).
