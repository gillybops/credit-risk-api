000100*
000200*    COMMON ENVIRONMENT DIVISION ENTRIES
000300*    CONFIGURATION & SPECIAL-NAMES FOR ALL CR PROGRAMS
000400*
000500* 24/11/25 CRM - CREATED FOR CREDIT RISK AREA, SPLIT OFF FROM THE
000600*                PAYROLL COPY OF THE SAME NAME SO CR CAN CHANGE ITS
000700*                OWN PRINTER/SWITCH ASSIGNMENTS WITHOUT TOUCHING PY.
000800*
000900 CONFIGURATION           SECTION.
001000 SOURCE-COMPUTER.        IBM-370.
001100 OBJECT-COMPUTER.        IBM-370.
001200 SPECIAL-NAMES.
001300     C01 IS TOP-OF-FORM
001400     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
001500     UPSI-0 IS CR-TEST-RUN-SWITCH
001600         ON STATUS IS CR-TEST-RUN
001700         OFF STATUS IS CR-PRODUCTION-RUN.
